000100***************************************************************** 
000110* COPYBOOK.....: ROMSRC                                           
000120* DESCRICAO....: LAYOUT DO REGISTRO DE ORIGEM DO ROMANEIO DE      
000130*                EMBALAGEM (PALETES DE CEREJAS) RECEBIDO DA       
000140*                LINHA DE EMPAQUE PARA CONSOLIDACAO EM LOTE.      
000150* SISTEMA......: SCM - CONTROLE DE EXPORTACAO                     
000160* AUTOR........: A. RAFFUL                                        
000170* DATA.........: 12/02/1989                                       
000180***************************************************************** 
000190* ALTERACOES:                                                     
000200* 12/02/1989 AFR  VERSAO ORIGINAL DO LAYOUT.                      
000210* 03/09/1991 AFR  INCLUIDOS CAMPOS CSG E CSP A PEDIDO DO          
000220*                 SETOR DE EXPORTACAO.                            
000230* 21/01/1994 LCM  INCLUIDO TERMOGRAFO (RQ 94-008).                
000240* 17/11/1998 JPS  REVISAO GERAL PARA O ANO 2000 - NENHUM CAMPO    
000250*                 DE DATA COM SECULO IMPLICITO NESTE LAYOUT.      
000260* 09/05/2003 MTS  AJUSTE DE TAMANHO DO FILLER (RQ 03-114).        
000270***************************************************************** 
000280 01  REG-ROMANEIO-ORIGEM.                                         
000290     05  ROM-PALETE                      PIC X(20).               
000300     05  ROM-MARCA                       PIC X(20).               
000310     05  ROM-VARIEDADE                   PIC X(20).               
000320     05  ROM-CALIBRE                     PIC X(10).               
000330     05  ROM-PESO-LIQUIDO                PIC X(10).               
000340     05  ROM-QUANTIDADE                  PIC X(10).               
000350     05  ROM-COD-CSG                     PIC X(15).               
000360     05  ROM-COD-CSP                     PIC X(15).               
000370     05  ROM-DATA-EMBALAGEM              PIC X(10).               
000380     05  ROM-CATEGORIA                   PIC X(10).               
000390     05  ROM-TERMOGRAFO                  PIC X(15).               
000400     05  FILLER                          PIC X(10).               
