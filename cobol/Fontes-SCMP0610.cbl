000100***************************************************************** 
000110  IDENTIFICATION DIVISION.                                        
000120  PROGRAM-ID. SCMP0610.                                           
000130  AUTHOR. A. RAFFUL.                                              
000140  INSTALLATION. SETOR DE INFORMATICA - COMPRAS DE MERCADO.        
000150  DATE-WRITTEN. 09/06/1990.                                       
000160  DATE-COMPILED.                                                  
000170  SECURITY. USO INTERNO - ACESSO RESTRITO AO SETOR DE EXPORTACAO. 
000180*                                                                 
000190***************************************************************** 
000200* PURPOSE......: CONSOLIDA O ROMANEIO DE EMBALAGEM (PACKING LIST) 
000210*                DE PALETES DE CEREJAS RECEBIDO DA LINHA DE       
000220*                EMPAQUE EM UM UNICO ARQUIVO DE SAIDA, COM UMA    
000230*                LINHA DETALHE POR CAIXA/LOTE E UMA LINHA DE      
000240*                TOTAIS GERAIS AO FINAL. JOB DE LOTE, SEM         
000250*                OPERADOR, EXECUTADO AO FECHAR CADA EMBARQUE.     
000260* ENTRADA......: ROM-ORIGEM (ARQUIVO SEQUENCIAL EXPORTADO DA      
000270*                PLANILHA DE EMPAQUE).                            
000280* SAIDA........: ROM-SAIDA  (LINHAS DE DETALHE + 1 LINHA RESUMO). 
000290***************************************************************** 
000300* ALTERACOES:                                                     
000310* 09/06/1990 AFR  VERSAO ORIGINAL. SUBSTITUI A CONFERENCIA MANUAL 
000320*                 DO ROMANEIO FEITA PELO SETOR DE EXPEDICAO.      
000330* 14/02/1992 AFR  INCLUIDA ACUMULACAO DE TOTAL DE CAIXAS POR      
000340*                 PALETE (TABELA-PALETES) A PEDIDO DA EXPORTACAO. 
000350* 03/09/1993 LCM  TRATAMENTO DE QUANTIDADE E PESO LIQUIDO COM     
000360*                 VIRGULA NO ARQUIVO DE ORIGEM (RQ 93-077).       
000370* 21/01/1994 LCM  INCLUIDO CAMPO TERMOGRAFO NO DETALHE (RQ 94-008)
000380* 17/11/1998 JPS  REVISAO GERAL ANO 2000. NENHUMA DATA DESTE      
000390*                 PROGRAMA TEM SECULO IMPLICITO.                  
000400* 09/05/2003 MTS  LIMPEZA DO SUFIXO ".00" DO CODIGO CSG QUE VEM   
000410*                 DA PLANILHA (RQ 03-114).                        
000420* 30/07/2006 MTS  FRACAO DE PALETES POR LINHA PARA O FECHAMENTO   
000430*                 DE EMBARQUE CONSOLIDADO (RQ 06-241).            
000440* 11/03/2009 RSC  TROCADO LIMITE DA TABELA DE PALETES DE 500 PARA 
000450*                 1000, EMBARQUES GRANDES ESTAVAM TRANSBORDANDO.  
000460***************************************************************** 
000470*                                                                 
000480  ENVIRONMENT DIVISION.                                           
000490  CONFIGURATION SECTION.                                          
000500  SPECIAL-NAMES.                                                  
000510* UPSI-0 CONTROLA O MODO DE EXECUCAO DO LOTE: LIGADA (VIA JCL/    
000520* PARAMETRO DE EXECUCAO) PARA RODADA DE TESTE COM RASTRO LINHA A  
000530* LINHA, DESLIGADA PARA A RODADA NORMAL DE PRODUCAO.              
000540      UPSI-0 ON  STATUS IS ROM-MODO-TESTE                         
000550      UPSI-0 OFF STATUS IS ROM-MODO-PRODUCAO.                     
000560*                                                                 
000570  INPUT-OUTPUT SECTION.                                           
000580  FILE-CONTROL.                                                   
000590* ARQUIVO DE ORIGEM - EXPORTADO PELA LINHA DE EMPAQUE.            
000600      SELECT ROM-ORIGEM ASSIGN TO ROMSRC                          
000610          ORGANIZATION   IS LINE SEQUENTIAL                       
000620          ACCESS         IS SEQUENTIAL                            
000630          FILE STATUS    IS WS-FS-ROM-ORIGEM.                     
000640* ARQUIVO DE SAIDA - ROMANEIO CONSOLIDADO PARA A EXPORTACAO.      
000650      SELECT ROM-SAIDA ASSIGN TO ROMSAI                           
000660          ORGANIZATION   IS LINE SEQUENTIAL                       
000670          ACCESS         IS SEQUENTIAL                            
000680          FILE STATUS    IS WS-FS-ROM-SAIDA.                      
000690*                                                                 
000700  DATA DIVISION.                                                  
000710  FILE SECTION.                                                   
000720  FD  ROM-ORIGEM.                                                 
000730      COPY ROMSRC.                                                
000740* LINHA DE SAIDA GENERICA -- O LAYOUT REAL (DETALHE OU RESUMO) E  
000750* MONTADO NA WORKING-STORAGE E GRAVADO COM WRITE ... FROM, COMO   
000760* NOS DEMAIS JOBS DE GERACAO DE ARQUIVO DO SETOR.                 
000770  FD  ROM-SAIDA.                                                  
000780  01  REG-ROMANEIO-SAIDA                 PIC X(190).              
000790*                                                                 
000800  WORKING-STORAGE SECTION.                                        
000810***************************************************************** 
000820* AREA DE ENTRADA DA LINHA LIDA DO ARQUIVO DE ORIGEM.             
000830***************************************************************** 
000840  01  WS-REG-ROMANEIO-ORIGEM.                                     
000850      05  WS-ROM-PALETE                  PIC X(20).               
000860      05  WS-ROM-MARCA                   PIC X(20).               
000870      05  WS-ROM-VARIEDADE               PIC X(20).               
000880      05  WS-ROM-CALIBRE                 PIC X(10).               
000890      05  WS-ROM-PESO-LIQUIDO            PIC X(10).               
000900      05  WS-ROM-QUANTIDADE              PIC X(10).               
000910      05  WS-ROM-COD-CSG                 PIC X(15).               
000920      05  WS-ROM-COD-CSP                 PIC X(15).               
000930      05  WS-ROM-DATA-EMBALAGEM          PIC X(10).               
000940      05  WS-ROM-CATEGORIA               PIC X(10).               
000950      05  WS-ROM-TERMOGRAFO              PIC X(15).               
000960      05  FILLER                         PIC X(10).               
000970*                                                                 
000980* QUEBRA DA DATA DE EMBALAGEM EM ANO/MES/DIA (AAAA-MM-DD, SEM     
000990* SECULO IMPLICITO - REVISAO DO ANO 2000).                        
001000  01  WS-DATA-EMBALAGEM-ED               PIC X(10).               
001010  01  WS-DATA-EMBALAGEM-R REDEFINES WS-DATA-EMBALAGEM-ED.         
001020      05  WS-EMB-ANO                     PIC X(04).               
001030      05  FILLER                         PIC X(01).               
001040      05  WS-EMB-MES                     PIC X(02).               
001050      05  FILLER                         PIC X(01).               
001060      05  WS-EMB-DIA                     PIC X(02).               
001070*                                                                 
001080* BUFFERS DE VARREDURA CARACTER-A-CARACTER PARA EXTRACAO DE       
001090* QUANTIDADE E PESO LIQUIDO DO TEXTO VINDO DA PLANILHA (RQ 93-077)
001100  01  WS-QTD-TEXTO                       PIC X(10).               
001110  01  WS-QTD-TEXTO-R REDEFINES WS-QTD-TEXTO.                      
001120      05  WS-QTD-CHAR                    PIC X OCCURS 10 TIMES.   
001130*                                                                 
001140  01  WS-PESO-TEXTO                      PIC X(10).               
001150  01  WS-PESO-TEXTO-R REDEFINES WS-PESO-TEXTO.                    
001160      05  WS-PESO-CHAR                   PIC X OCCURS 10 TIMES.   
001170*                                                                 
001180  77  WS-I                               PIC 9(02)    COMP.       
001190  77  WS-UM-DIGITO                       PIC 9(01)    VALUE ZEROS.
001200*                                                                 
001210  77  WS-QTD-ACUM                        PIC 9(07)    VALUE ZEROS.
001220  77  WS-QTD-ACHOU-DIGITO                PIC X(01)    VALUE "N".  
001230      88  QTD-DIGITO-OK                  VALUE "S".               
001240*                                                                 
001250  77  WS-PESO-INT                        PIC 9(05)    VALUE ZEROS.
001260  77  WS-PESO-FRAC                       PIC 9(02)    VALUE ZEROS.
001270  77  WS-PESO-CASAS-FRAC                 PIC 9(01)    VALUE ZEROS.
001280  77  WS-PESO-MODO-FRAC                  PIC X(01)    VALUE "N".  
001290      88  PESO-EM-FRACAO                 VALUE "S".               
001300  77  WS-PESO-ACHOU-DIGITO                PIC X(01)    VALUE "N". 
001310      88  PESO-DIGITO-OK                 VALUE "S".               
001320*                                                                 
001330***************************************************************** 
001340* TABELA DE LINHAS ACEITAS -- GUARDA TODA LINHA VALIDA DO ARQUIVO 
001350* DE ORIGEM, JA COM QUANTIDADE E PESO LIQUIDO CONVERTIDOS, PARA   
001360* QUE A SAIDA POSSA SER MONTADA NUM SEGUNDO PASSO (OS TOTAIS POR  
001370* PALETE SO FICAM CONHECIDOS DEPOIS DE LIDO TODO O ARQUIVO).      
001380***************************************************************** 
001390  77  WS-MAX-LINHAS                      PIC 9(05)    VALUE 3000. 
001400  77  WS-QTD-LINHAS                      PIC 9(05)    COMP        
001410                                          VALUE ZEROS.            
001420  77  WS-IDX-LINHA                       PIC 9(05)    COMP        
001430                                          VALUE ZEROS.            
001440*                                                                 
001450  01  TABELA-LINHAS.                                              
001460      05  TAB-LINHA OCCURS 3000 TIMES.                            
001470          10  TAB-PALETE                 PIC X(20).               
001480          10  TAB-MARCA                  PIC X(20).               
001490          10  TAB-VARIEDADE              PIC X(20).               
001500          10  TAB-CALIBRE                PIC X(10).               
001510          10  TAB-PESO-LIQ-NUM           PIC 9(05)V99.            
001520          10  TAB-QUANTIDADE-NUM         PIC 9(07).               
001530          10  TAB-COD-CSG                PIC X(15).               
001540          10  TAB-COD-CSP                PIC X(15).               
001550          10  TAB-DATA-EMBALAGEM         PIC X(10).               
001560          10  TAB-CATEGORIA              PIC X(10).               
001570          10  TAB-TERMOGRAFO             PIC X(15).               
001580          10  FILLER                     PIC X(03).               
001590*                                                                 
001600***************************************************************** 
001610* TABELA DE TOTAIS POR PALETE -- ACUMULA A QUANTIDADE DE CAIXAS   
001620* DE CADA PALETE PARA QUE A LINHA DE DETALHE POSSA TRAZER O TOTAL 
001630* DO PALETE A QUE PERTENCE (RQ 92-014).                           
001640***************************************************************** 
001650  77  WS-MAX-PALETES                     PIC 9(04)    VALUE 1000. 
001660  77  WS-QTD-PALETES                     PIC 9(04)    COMP        
001670                                          VALUE ZEROS.            
001680  77  WS-IDX-PALETE                      PIC 9(04)    COMP        
001690                                          VALUE ZEROS.            
001700  77  WS-PALETE-ACHOU                    PIC X(01)    VALUE "N".  
001710      88  PALETE-OK                      VALUE "S".               
001720*                                                                 
001730  01  TABELA-PALETES.                                             
001740      05  TAB-PALETE-TOT OCCURS 1000 TIMES.                       
001750          10  TAB-COD-PALETE             PIC X(20).               
001760          10  TAB-TOTAL-CAIXAS           PIC 9(07)    COMP.       
001770          10  FILLER                     PIC X(03).               
001780*                                                                 
001790* ACUMULADORES DE TOTAIS GERAIS DO EMBARQUE (LINHA RESUMO).       
001800  77  WS-ACUM-CAIXAS                     PIC 9(09)    COMP        
001810                                          VALUE ZEROS.            
001820  77  WS-ACUM-PESO-KG                    PIC 9(11)V99 COMP        
001830                                          VALUE ZEROS.            
001840  77  WS-ACUM-PALETES-FRAC                PIC 9(07)V9999 COMP     
001850                                          VALUE ZEROS.            
001860*                                                                 
001870* AREAS DE TRABALHO PARA A MONTAGEM DA LINHA DE DETALHE.          
001880  77  WS-TOT-CXS-PAL-ED                  PIC 9(07)    VALUE ZEROS.
001890  77  WS-FRACAO-PALETES                   PIC 9(03)V9999          
001900                                          VALUE ZEROS.            
001910  77  WS-CSG-TEMP                       PIC X(15)    VALUE SPACES.
001920*                                                                 
001930* INDICADORES DE STATUS DE ARQUIVO E FIM-DE-ARQUIVO.              
001940  77  WS-FS-ROM-ORIGEM                    PIC X(02).              
001950      88  WS-FS-ORIGEM-OK                 VALUE "00".             
001960      88  WS-FS-ORIGEM-FIM                VALUE "10".             
001970  77  WS-FS-ROM-SAIDA                     PIC X(02).              
001980      88  WS-FS-SAIDA-OK                  VALUE "00".             
001990*                                                                 
002000  77  WS-FIM-ROM-ORIGEM                   PIC X(01)    VALUE "N". 
002010      88  FLAG-EOF-ORIGEM                 VALUE "S".              
002020*                                                                 
002030  77  WS-LINHA-OK                         PIC X(01)    VALUE "N". 
002040      88  LINHA-ACEITA                    VALUE "S".              
002050*                                                                 
002060* MENSAGENS DE LOG DO LOTE (SAIDA PADRAO - SEM OPERADOR).         
002070  77  WS-MSG-LOG                        PIC X(80)    VALUE SPACES.
002080  77  WS-MASCARA-9                        PIC ZZZ,ZZZ,ZZ9         
002090                                          VALUE ZEROS.            
002100*                                                                 
002110***************************************************************** 
002120* LINHA DE DETALHE DO ROMANEIO CONSOLIDADO (1 POR CAIXA/LOTE).    
002130***************************************************************** 
002140  01  WS-ROM-DET-LINHA.                                           
002150      05  DET-ESPECIE                    PIC X(10).               
002160      05  DET-PALETE                     PIC X(20).               
002170      05  DET-MARCA                      PIC X(20).               
002180      05  DET-VARIEDADE                  PIC X(20).               
002190      05  DET-CALIBRE                    PIC X(10).               
002200      05  DET-PESO-LIQUIDO               PIC 9(05)V99.            
002210      05  DET-CAIXAS                     PIC 9(07).               
002220      05  DET-PESO-TOTAL                 PIC 9(09)V99.            
002230      05  DET-COD-CSG                    PIC X(15).               
002240      05  DET-COD-CSP                    PIC X(15).               
002250      05  DET-DATA-EMBALAGEM             PIC X(10).               
002260      05  DET-CATEGORIA                  PIC X(10).               
002270      05  DET-TERMOGRAFO                 PIC X(15).               
002280      05  DET-TOTAL-CAIXAS-PALETE        PIC X(07).               
002290      05  DET-FRACAO-PALETES             PIC 9(03)V9999.          
002300      05  FILLER                         PIC X(06).               
002310*                                                                 
002320***************************************************************** 
002330* LINHA DE RESUMO DO EMBARQUE (1 UNICA LINHA, AO FINAL).          
002340***************************************************************** 
002350  01  WS-ROM-RES-LINHA.                                           
002360      05  RES-TOTAL-CAIXAS               PIC 9(09).               
002370      05  RES-TOTAL-PESO-KG              PIC 9(11)V99.            
002380      05  RES-TOTAL-PALETES              PIC 9(07)V9999.          
002390      05  FILLER                         PIC X(157).              
002400*                                                                 
002410  PROCEDURE DIVISION.                                             
002420*                                                                 
002430  MAIN-PROCEDURE.                                                 
002440*                                                                 
002450      PERFORM P100-INICIALIZA THRU P100-FIM.                      
002460*                                                                 
002470      PERFORM P200-CARREGA-TABELA THRU P200-FIM                   
002480          UNTIL FLAG-EOF-ORIGEM.                                  
002490*                                                                 
002500      PERFORM P300-PROCESSA-SAIDA THRU P300-FIM.                  
002510*                                                                 
002520      PERFORM P400-GRAVA-RESUMO THRU P400-FIM.                    
002530*                                                                 
002540      PERFORM P900-FIM.                                           
002550*                                                                 
002560***************************************************************** 
002570* P100 - ABRE OS ARQUIVOS E ZERA CONTADORES/ACUMULADORES.         
002580***************************************************************** 
002590  P100-INICIALIZA.                                                
002600*                                                                 
002610      SET WS-FS-ORIGEM-OK      TO TRUE.                           
002620      SET WS-FS-SAIDA-OK       TO TRUE.                           
002630      MOVE "N"                TO WS-FIM-ROM-ORIGEM.               
002640      MOVE ZEROS              TO WS-QTD-LINHAS                    
002650                                  WS-QTD-PALETES                  
002660                                  WS-ACUM-CAIXAS                  
002670                                  WS-ACUM-PESO-KG                 
002680                                  WS-ACUM-PALETES-FRAC.           
002690*                                                                 
002700      DISPLAY "SCMP0610 - INICIO DA CONSOLIDACAO DO ROMANEIO".    
002710*                                                                 
002720      OPEN INPUT ROM-ORIGEM.                                      
002730*                                                                 
002740      IF NOT WS-FS-ORIGEM-OK THEN                                 
002750          DISPLAY "*** ERRO NA ABERTURA DE ROM-ORIGEM. FS: "      
002760                  WS-FS-ROM-ORIGEM                                
002770          PERFORM P900-FIM                                        
002780      END-IF.                                                     
002790*                                                                 
002800      OPEN OUTPUT ROM-SAIDA.                                      
002810*                                                                 
002820      IF NOT WS-FS-SAIDA-OK THEN                                  
002830          DISPLAY "*** ERRO NA ABERTURA DE ROM-SAIDA. FS: "       
002840                  WS-FS-ROM-SAIDA                                 
002850          PERFORM P900-FIM                                        
002860      END-IF.                                                     
002870*                                                                 
002880  P100-FIM.                                                       
002890*                                                                 
002900***************************************************************** 
002910* P200 - LE UMA LINHA DO ARQUIVO DE ORIGEM, VALIDA, CONVERTE E    
002920* GUARDA NA TABELA DE LINHAS E NA TABELA DE TOTAIS POR PALETE.    
002930***************************************************************** 
002940  P200-CARREGA-TABELA.                                            
002950*                                                                 
002960      READ ROM-ORIGEM INTO WS-REG-ROMANEIO-ORIGEM                 
002970          AT END                                                  
002980              MOVE "S"             TO WS-FIM-ROM-ORIGEM           
002990          NOT AT END                                              
003000              PERFORM P210-VALIDA-LINHA THRU P210-FIM             
003010              IF LINHA-ACEITA AND WS-QTD-LINHAS < WS-MAX-LINHAS   
003020                  PERFORM P220-EXTRAI-QUANTIDADE THRU P220-FIM    
003030                  PERFORM P230-EXTRAI-PESO THRU P230-FIM          
003040                  PERFORM P240-ARMAZENA-LINHA THRU P240-FIM       
003050                  PERFORM P250-ACUMULA-PALETE THRU P250-FIM       
003060              ELSE                                                
003070                  IF LINHA-ACEITA                                 
003080                      DISPLAY "*** LIMITE DA TABELA-LINHAS "      
003090                              "ULTRAPASSADO ***"                  
003100                  END-IF                                          
003110              END-IF                                              
003120      END-READ.                                                   
003130*                                                                 
003140  P200-FIM.                                                       
003150*                                                                 
003160* P210 - UMA LINHA E PROCESSADA SE NAO FOR TOTALMENTE EM BRANCO E 
003170* SE O IDENTIFICADOR DO PALETE NAO FOR EM BRANCO.                 
003180  P210-VALIDA-LINHA.                                              
003190*                                                                 
003200      MOVE "S"                    TO WS-LINHA-OK.                 
003210*                                                                 
003220      IF WS-REG-ROMANEIO-ORIGEM = SPACES                          
003230          MOVE "N"                TO WS-LINHA-OK                  
003240      END-IF.                                                     
003250*                                                                 
003260      IF WS-ROM-PALETE = SPACES                                   
003270          MOVE "N"                TO WS-LINHA-OK                  
003280      END-IF.                                                     
003290*                                                                 
003300  P210-FIM.                                                       
003310*                                                                 
003320***************************************************************** 
003330* P220 - EXTRAI A QUANTIDADE DE CAIXAS DO TEXTO DA PLANILHA,      
003340* DESCARTANDO VIRGULAS E ESPACOS. SEM DIGITO = ZERO E ERRO NO LOG 
003350***************************************************************** 
003360  P220-EXTRAI-QUANTIDADE.                                         
003370*                                                                 
003380      MOVE WS-ROM-QUANTIDADE       TO WS-QTD-TEXTO.               
003390      MOVE ZEROS                  TO WS-QTD-ACUM.                 
003400      MOVE "N"                    TO WS-QTD-ACHOU-DIGITO.         
003410*                                                                 
003420      PERFORM P221-SOMA-DIGITO-QTD                                
003430          VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10.               
003440*                                                                 
003450      IF NOT QTD-DIGITO-OK                                        
003460          MOVE WS-ROM-PALETE       TO WS-MSG-LOG                  
003470          DISPLAY "*** ERRO: QUANTIDADE ILEGIVEL NO PALETE "      
003480                  WS-MSG-LOG                                      
003490      END-IF.                                                     
003500*                                                                 
003510      MOVE WS-QTD-ACUM             TO TAB-QUANTIDADE-NUM          
003520                                      (WS-QTD-LINHAS + 1).        
003530*                                                                 
003540  P220-FIM.                                                       
003550*                                                                 
003560  P221-SOMA-DIGITO-QTD.                                           
003570*                                                                 
003580      IF WS-QTD-CHAR (WS-I) IS NUMERIC                            
003590          MOVE WS-QTD-CHAR (WS-I)  TO WS-UM-DIGITO                
003600          COMPUTE WS-QTD-ACUM = WS-QTD-ACUM * 10 + WS-UM-DIGITO   
003610          MOVE "S"                TO WS-QTD-ACHOU-DIGITO          
003620      END-IF.                                                     
003630*                                                                 
003640  P221-FIM.                                                       
003650*                                                                 
003660***************************************************************** 
003670* P230 - EXTRAI O PESO LIQUIDO DO TEXTO DA PLANILHA (VIRGULA =    
003680* PONTO DECIMAL, ATE 2 CASAS), DESCARTANDO ESPACOS. SEM DIGITO =  
003690* ZERO E ERRO NO LOG (RQ 93-077).                                 
003700***************************************************************** 
003710  P230-EXTRAI-PESO.                                               
003720*                                                                 
003730      MOVE WS-ROM-PESO-LIQUIDO     TO WS-PESO-TEXTO.              
003740      MOVE ZEROS                  TO WS-PESO-INT WS-PESO-FRAC     
003750                                      WS-PESO-CASAS-FRAC.         
003760      MOVE "N"                    TO WS-PESO-MODO-FRAC            
003770                                      WS-PESO-ACHOU-DIGITO.       
003780*                                                                 
003790      PERFORM P231-SOMA-DIGITO-PESO                               
003800          VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10.               
003810*                                                                 
003820      IF NOT PESO-DIGITO-OK                                       
003830          MOVE WS-ROM-PALETE       TO WS-MSG-LOG                  
003840          DISPLAY "*** ERRO: PESO LIQUIDO ILEGIVEL NO PALETE "    
003850                  WS-MSG-LOG                                      
003860      END-IF.                                                     
003870*                                                                 
003880      COMPUTE TAB-PESO-LIQ-NUM (WS-QTD-LINHAS + 1) =              
003890              WS-PESO-INT + (WS-PESO-FRAC / 100).                 
003900*                                                                 
003910  P230-FIM.                                                       
003920*                                                                 
003930  P231-SOMA-DIGITO-PESO.                                          
003940*                                                                 
003950      IF WS-PESO-CHAR (WS-I) = ","                                
003960          MOVE "S"                TO WS-PESO-MODO-FRAC            
003970      ELSE                                                        
003980          IF WS-PESO-CHAR (WS-I) IS NUMERIC                       
003990              IF PESO-EM-FRACAO                                   
004000                  IF WS-PESO-CASAS-FRAC < 2                       
004010                      MOVE WS-PESO-CHAR (WS-I) TO WS-UM-DIGITO    
004020                      COMPUTE WS-PESO-FRAC =                      
004030                              WS-PESO-FRAC * 10 + WS-UM-DIGITO    
004040                      ADD 1 TO WS-PESO-CASAS-FRAC                 
004050                  END-IF                                          
004060              ELSE                                                
004070                  MOVE WS-PESO-CHAR (WS-I) TO WS-UM-DIGITO        
004080                  COMPUTE WS-PESO-INT =                           
004090                          WS-PESO-INT * 10 + WS-UM-DIGITO         
004100              END-IF                                              
004110              MOVE "S"            TO WS-PESO-ACHOU-DIGITO         
004120          END-IF                                                  
004130      END-IF.                                                     
004140*                                                                 
004150  P231-FIM.                                                       
004160*                                                                 
004170* P240 - GUARDA A LINHA ACEITA NA TABELA-LINHAS (O CAMPO DE       
004180* QUANTIDADE E PESO DESTA LINHA JA FOI CONVERTIDO EM P220/P230).  
004190  P240-ARMAZENA-LINHA.                                            
004200*                                                                 
004210      ADD 1                        TO WS-QTD-LINHAS.              
004220*                                                                 
004230      MOVE WS-ROM-PALETE         TO TAB-PALETE (WS-QTD-LINHAS).   
004240      MOVE WS-ROM-MARCA          TO TAB-MARCA (WS-QTD-LINHAS).    
004250      MOVE WS-ROM-VARIEDADE      TO                               
004260                                 TAB-VARIEDADE (WS-QTD-LINHAS).   
004270      MOVE WS-ROM-CALIBRE        TO TAB-CALIBRE (WS-QTD-LINHAS).  
004280      MOVE WS-ROM-COD-CSG        TO TAB-COD-CSG (WS-QTD-LINHAS).  
004290      MOVE WS-ROM-COD-CSP        TO TAB-COD-CSP (WS-QTD-LINHAS).  
004300      MOVE WS-ROM-DATA-EMBALAGEM TO                               
004310                               TAB-DATA-EMBALAGEM (WS-QTD-LINHAS).
004320      MOVE WS-ROM-CATEGORIA      TO                               
004330                                 TAB-CATEGORIA (WS-QTD-LINHAS).   
004340      MOVE WS-ROM-TERMOGRAFO     TO                               
004350                                 TAB-TERMOGRAFO (WS-QTD-LINHAS).  
004360*                                                                 
004370      IF ROM-MODO-TESTE                                           
004380          DISPLAY "LINHA " WS-QTD-LINHAS " PALETE " WS-ROM-PALETE 
004390                  " QTD " TAB-QUANTIDADE-NUM (WS-QTD-LINHAS)      
004400      END-IF.                                                     
004410*                                                                 
004420  P240-FIM.                                                       
004430*                                                                 
004440* P250 - PROCURA O PALETE DA LINHA NA TABELA-PALETES; SE JA       
004450* EXISTE, SOMA A QUANTIDADE; SE NAO EXISTE, ABRE UM NOVO TOTAL    
004460* (RQ 92-014).                                                    
004470  P250-ACUMULA-PALETE.                                            
004480*                                                                 
004490      MOVE "N"                    TO WS-PALETE-ACHOU.             
004500*                                                                 
004510      PERFORM P251-PROCURA-PALETE                                 
004520          VARYING WS-IDX-PALETE FROM 1 BY 1                       
004530          UNTIL WS-IDX-PALETE > WS-QTD-PALETES                    
004540             OR PALETE-OK.                                        
004550*                                                                 
004560      IF PALETE-OK                                                
004570          ADD TAB-QUANTIDADE-NUM (WS-QTD-LINHAS)                  
004580              TO TAB-TOTAL-CAIXAS (WS-IDX-PALETE)                 
004590      ELSE                                                        
004600          IF WS-QTD-PALETES > WS-MAX-PALETES                      
004610              DISPLAY "*** LIMITE DA TABELA-PALETES ULTRAPASSADO "
004620                      "***"                                       
004630          ELSE                                                    
004640              ADD 1                TO WS-QTD-PALETES              
004650              MOVE WS-ROM-PALETE   TO                             
004660                  TAB-COD-PALETE (WS-QTD-PALETES)                 
004670              MOVE TAB-QUANTIDADE-NUM (WS-QTD-LINHAS)             
004680                  TO TAB-TOTAL-CAIXAS (WS-QTD-PALETES)            
004690          END-IF                                                  
004700      END-IF.                                                     
004710*                                                                 
004720  P250-FIM.                                                       
004730*                                                                 
004740  P251-PROCURA-PALETE.                                            
004750*                                                                 
004760      IF TAB-COD-PALETE (WS-IDX-PALETE) = WS-ROM-PALETE           
004770          MOVE "S"                TO WS-PALETE-ACHOU              
004780      END-IF.                                                     
004790*                                                                 
004800* TRUQUE DE PERFORM VARYING: QUANDO ACHOU-SE O PALETE O INDICE    
004810* E AVANCADO UMA VEZ DE MAIS PELO PERFORM; DESFAZ O AVANCO AQUI.  
004820      IF PALETE-OK                                                
004830          SUBTRACT 1 FROM WS-IDX-PALETE                           
004840      END-IF.                                                     
004850*                                                                 
004860***************************************************************** 
004870* P300 - PERCORRE A TABELA-LINHAS NA ORDEM DE CHEGADA E GRAVA UMA 
004880* LINHA DE DETALHE PARA CADA LINHA ACEITA DO ARQUIVO DE ORIGEM.   
004890***************************************************************** 
004900  P300-PROCESSA-SAIDA.                                            
004910*                                                                 
004920      PERFORM P310-MONTA-DETALHE THRU P330-ESCREVE-DETALHE        
004930          VARYING WS-IDX-LINHA FROM 1 BY 1                        
004940          UNTIL WS-IDX-LINHA > WS-QTD-LINHAS.                     
004950*                                                                 
004960  P300-FIM.                                                       
004970*                                                                 
004980* P310 - MONTA A LINHA DE DETALHE A PARTIR DA LINHA DA TABELA.    
004990  P310-MONTA-DETALHE.                                             
005000*                                                                 
005010      MOVE SPACES                  TO WS-ROM-DET-LINHA.           
005020*                                                                 
005030      MOVE "CEREZAS"               TO DET-ESPECIE.                
005040      MOVE TAB-PALETE (WS-IDX-LINHA)      TO DET-PALETE.          
005050      MOVE TAB-MARCA (WS-IDX-LINHA)       TO DET-MARCA.           
005060      MOVE TAB-VARIEDADE (WS-IDX-LINHA)   TO DET-VARIEDADE.       
005070      MOVE TAB-CALIBRE (WS-IDX-LINHA)     TO DET-CALIBRE.         
005080      MOVE TAB-PESO-LIQ-NUM (WS-IDX-LINHA) TO DET-PESO-LIQUIDO.   
005090      MOVE TAB-QUANTIDADE-NUM (WS-IDX-LINHA) TO DET-CAIXAS.       
005100*                                                                 
005110      COMPUTE DET-PESO-TOTAL =                                    
005120              DET-PESO-LIQUIDO * DET-CAIXAS.                      
005130*                                                                 
005140      PERFORM P315-LIMPA-CSG THRU P315-FIM.                       
005150*                                                                 
005160      MOVE TAB-COD-CSP (WS-IDX-LINHA)      TO DET-COD-CSP.        
005170      MOVE TAB-DATA-EMBALAGEM (WS-IDX-LINHA)                      
005180                                       TO DET-DATA-EMBALAGEM.     
005190      MOVE TAB-CATEGORIA (WS-IDX-LINHA)    TO DET-CATEGORIA.      
005200      MOVE TAB-TERMOGRAFO (WS-IDX-LINHA)   TO DET-TERMOGRAFO.     
005210*                                                                 
005220      PERFORM P320-LOCALIZA-TOTAL-PALETE THRU P320-FIM.           
005230*                                                                 
005240* P315 - REMOVE O SUFIXO ".00" QUE A PLANILHA DEIXA NO CODIGO DO  
005250* CSG QUANDO O GRUPO EXPORTA ESSE CODIGO COMO SE FOSSE NUMERICO   
005260* (RQ 03-114).                                                    
005270  P315-LIMPA-CSG.                                                 
005280*                                                                 
005290      MOVE TAB-COD-CSG (WS-IDX-LINHA)      TO WS-CSG-TEMP.        
005300      INSPECT WS-CSG-TEMP                                         
005310          REPLACING FIRST ".00" BY SPACES.                        
005320      MOVE WS-CSG-TEMP                     TO DET-COD-CSG.        
005330*                                                                 
005340  P315-FIM.                                                       
005350*                                                                 
005360* P320 - PROCURA O TOTAL DE CAIXAS DO PALETE DESTA LINHA E CALCULA
005370* A FRACAO DE PALETES QUE ESTA CAIXA REPRESENTA (RQ 06-241).      
005380  P320-LOCALIZA-TOTAL-PALETE.                                     
005390*                                                                 
005400      MOVE "N"                    TO WS-PALETE-ACHOU.             
005410*                                                                 
005420      PERFORM P251-PROCURA-PALETE                                 
005430          VARYING WS-IDX-PALETE FROM 1 BY 1                       
005440          UNTIL WS-IDX-PALETE > WS-QTD-PALETES                    
005450             OR PALETE-OK.                                        
005460*                                                                 
005470      IF PALETE-OK                                                
005480          MOVE TAB-TOTAL-CAIXAS (WS-IDX-PALETE)                   
005490              TO WS-TOT-CXS-PAL-ED                                
005500      ELSE                                                        
005510          MOVE ZEROS               TO WS-TOT-CXS-PAL-ED           
005520      END-IF.                                                     
005530*                                                                 
005540      MOVE WS-TOT-CXS-PAL-ED  TO DET-TOTAL-CAIXAS-PALETE.         
005550*                                                                 
005560      IF WS-TOT-CXS-PAL-ED = ZEROS                                
005570          MOVE ZEROS               TO WS-FRACAO-PALETES           
005580      ELSE                                                        
005590          COMPUTE WS-FRACAO-PALETES ROUNDED =                     
005600                  DET-CAIXAS / WS-TOT-CXS-PAL-ED                  
005610      END-IF.                                                     
005620*                                                                 
005630      MOVE WS-FRACAO-PALETES       TO DET-FRACAO-PALETES.         
005640*                                                                 
005650  P320-FIM.                                                       
005660*                                                                 
005670* P330 - GRAVA A LINHA DE DETALHE E ACUMULA OS TOTAIS GERAIS DO   
005680* EMBARQUE PARA A LINHA DE RESUMO (P400).                         
005690  P330-ESCREVE-DETALHE.                                           
005700*                                                                 
005710      WRITE REG-ROMANEIO-SAIDA     FROM WS-ROM-DET-LINHA.         
005720*                                                                 
005730      IF NOT WS-FS-SAIDA-OK                                       
005740          DISPLAY "*** ERRO NA GRAVACAO DA LINHA DE DETALHE. FS: "
005750                  WS-FS-ROM-SAIDA                                 
005760      END-IF.                                                     
005770*                                                                 
005780      ADD DET-CAIXAS               TO WS-ACUM-CAIXAS.             
005790      ADD DET-PESO-TOTAL           TO WS-ACUM-PESO-KG.            
005800      ADD DET-FRACAO-PALETES       TO WS-ACUM-PALETES-FRAC.       
005810*                                                                 
005820      IF ROM-MODO-TESTE                                           
005830          DISPLAY "DETALHE GRAVADO - PALETE " DET-PALETE          
005840      END-IF.                                                     
005850*                                                                 
005860***************************************************************** 
005870* P400 - MONTA E GRAVA A UNICA LINHA DE RESUMO DO EMBARQUE.       
005880***************************************************************** 
005890  P400-GRAVA-RESUMO.                                              
005900*                                                                 
005910      MOVE SPACES                  TO WS-ROM-RES-LINHA.           
005920*                                                                 
005930      MOVE WS-ACUM-CAIXAS          TO RES-TOTAL-CAIXAS.           
005940      MOVE WS-ACUM-PESO-KG         TO RES-TOTAL-PESO-KG.          
005950      MOVE WS-ACUM-PALETES-FRAC    TO RES-TOTAL-PALETES.          
005960*                                                                 
005970      WRITE REG-ROMANEIO-SAIDA     FROM WS-ROM-RES-LINHA.         
005980*                                                                 
005990      IF NOT WS-FS-SAIDA-OK                                       
006000          DISPLAY "*** ERRO NA GRAVACAO DA LINHA DE RESUMO. FS: " 
006010                  WS-FS-ROM-SAIDA                                 
006020      END-IF.                                                     
006030*                                                                 
006040  P400-FIM.                                                       
006050*                                                                 
006060***************************************************************** 
006070* P900 - FECHA OS ARQUIVOS, EMITE A MENSAGEM FINAL DO LOTE E      
006080* DEVOLVE O CONTROLE. CHAMADO TAMBEM EM SITUACAO DE ERRO FATAL,   
006090* QUANDO ENCERRA O PROGRAMA IMEDIATAMENTE (STOP RUN).             
006100***************************************************************** 
006110  P900-FIM.                                                       
006120*                                                                 
006130      MOVE WS-QTD-LINHAS           TO WS-MASCARA-9.               
006140      DISPLAY "SCMP0610 - LINHAS PROCESSADAS..: " WS-MASCARA-9.   
006150*                                                                 
006160      MOVE WS-QTD-PALETES          TO WS-MASCARA-9.               
006170      DISPLAY "SCMP0610 - PALETES DISTINTOS...: " WS-MASCARA-9.   
006180*                                                                 
006190      MOVE WS-ACUM-CAIXAS          TO WS-MASCARA-9.               
006200      DISPLAY "SCMP0610 - TOTAL DE CAIXAS.....: " WS-MASCARA-9.   
006210*                                                                 
006220      CLOSE ROM-ORIGEM                                            
006230            ROM-SAIDA.                                            
006240*                                                                 
006250      DISPLAY "SCMP0610 - FIM DA CONSOLIDACAO DO ROMANEIO".       
006260*                                                                 
006270      STOP RUN.                                                   
006280  END PROGRAM SCMP0610.                                           
